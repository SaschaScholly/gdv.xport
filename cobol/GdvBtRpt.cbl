000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GDVBTRPT.
000300 AUTHOR.        D. L. PECKINPAH.
000400 INSTALLATION.  MIDLAND ACTUARIAL SVCS - EDI UNIT.
000500 DATE-WRITTEN.  03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*                                                               *
001100*   GDVBTRPT  -  GDV INTERCHANGE FILE BATCH VALIDATOR/REPORTER  *
001200*                                                               *
001300*   THIS PROGRAM READS A STREAM OF FIXED 256-BYTE GDV DATA      *
001400*   RECORDS RECEIVED FROM OUR EUROPEAN CEDANTS, RE-EXPORTS THE  *
001500*   RECORDS UNCHANGED (A BYTE-FOR-BYTE ROUND TRIP), AND RUNS    *
001600*   FIELD-LEVEL EDITS AGAINST THE RECORD LAYOUTS WE HAVE ON     *
001700*   FILE FOR EACH RECORD TYPE (SATZART), WRITING ONE REPORT     *
001800*   LINE PER RULE VIOLATION FOUND ALONG WITH END-OF-RUN TOTALS. *
001900*                                                               *
002000*   NO SORTING AND NO KEYED ACCESS IS PERFORMED - RECORDS ARE   *
002100*   CARRIED THROUGH IN ARRIVAL ORDER.  A BAD OR UNRECOGNIZED    *
002200*   RECORD IS STILL COPIED TO THE OUTPUT FILE; IT ONLY EARNS    *
002300*   A LINE ON THE VIOLATION REPORT.                             *
002400*                                                               *
002500*****************************************************************
002600*
002700*   CHANGE LOG.
002800*
002900*    DATE      BY    REQUEST    DESCRIPTION
003000*    --------  ----  ---------  --------------------------------
003100*    03/14/88  DLP   INIT       ORIGINAL CODING - SATZART 0123
003200*                               TEST LAYOUT, ONE-FILE ROUND TRIP.
003300*    05/02/88  DLP   CR-0114    ADDED VORSATZ (0001) AND
003400*                               NACHSATZ (9999) LAYOUTS SO THE
003500*                               NUMERIC AND DATE EDITS HAVE SOME
003600*                               REAL FIELDS TO EXERCISE.
003700*    09/19/88  RTH   CR-0140    ADDED STARTUP OVERLAP CHECK OF
003800*                               THE FIELD LAYOUT TABLE - CR-0139
003900*                               SHOWED TWO FIELDS PENCILED IN ON
004000*                               TOP OF EACH OTHER FOR A NEW
004100*                               LAYOUT DURING TESTING.
004200*    01/11/90  RTH   CR-0201    LEAP YEAR TABLE CORRECTED -
004300*                               CENTURY YEARS NOT DIVISIBLE BY
004400*                               400 WERE BEING TREATED AS LEAP.
004500*    07/23/91  MEK   CR-0247    "00" PREFIX ON DATE FIELDS NOW
004600*                               ACCEPTED WITHOUT A CALENDAR
004700*                               CHECK - CEDANT USES 00-PREFIXED
004800*                               PSEUDO-DATES ON SOME NACHSATZ
004900*                               RECORDS.
005000*    02/06/92  MEK   CR-0260    VIOLATION REPORT NOW SHOWS THE
005100*                               RECORD SEQUENCE NUMBER IN THE
005200*                               CONTEXT COLUMN, NOT JUST THE
005300*                               SATZART - AUDIT ASKED FOR IT.
005400*    11/30/93  RTH   CR-0318    RUN NO LONGER HALTS ON THE FIRST
005500*                               VIOLATION.  ALL RECORDS ARE NOW
005600*                               CARRIED THROUGH TO END OF FILE
005700*                               REGARDLESS OF VIOLATIONS FOUND.
005800*    04/02/96  JQA   CR-0402    UPSI-0 SWITCH ADDED SO OPERATIONS
005900*                               CAN SUPPRESS VALIDATION AND RUN
006000*                               A STRAIGHT COPY WHEN A CEDANT
006100*                               SENDS A RUSH FILE.
006200*    10/07/98  JQA   CR-0455    Y2K REMEDIATION - 4-DIGIT YEAR
006300*                               FIELDS (MMYYYY, DDMMYYYY) NOW
006400*                               CARRY THE FULL CENTURY THROUGH
006500*                               THE LEAP YEAR TEST.  NO 2-DIGIT
006600*                               YEAR WINDOWING IS DONE - THE
006700*                               MMYY FIELD YEAR PORTION IS AN
006800*                               OPAQUE 2-DIGIT VALUE PER THE
006900*                               CEDANT SPECIFICATION AND IS NOT
007000*                               CALENDAR-CHECKED.
007100*    12/29/99  JQA   CR-0455    Y2K SIGN-OFF - RERAN 1999/2000
007200*                               BOUNDARY TEST DECK, ALL DATES
007300*                               ROUND-TRIPPED CORRECTLY.
007400*    06/18/01  PMN   CR-0501    DAYS-IN-MONTH TABLE MOVED TO A
007500*                               REDEFINED FILLER BLOCK TO MATCH
007600*                               SHOP STANDARD FOR SMALL LOOKUP
007700*                               TABLES.
007800*    03/11/03  PMN   CR-0533    TRAILER LINE LABELS AND WIDTHS
007900*                               STANDARDIZED ON THE ZERO-PAD
008000*                               NUMBER-FORMAT ROUTINE INSTEAD OF
008100*                               A STRAIGHT MOVE, SO ALL THREE
008200*                               COUNTS AGREE ON WIDTH.
008210*    08/09/04  PMN   CR-0600    ADDED IN-FLIGHT EQUALITY CHECK
008212*                               BEFORE THE ROUND-TRIP WRITE - THE
008214*                               EXPORTED IMAGE IS NOW COMPARED
008216*                               BYTE FOR BYTE AGAINST THE IMAGE
008218*                               AS READ SO A FUTURE CHANGE THAT
008220*                               STARTS SETTING FIELDS ON THE
008222*                               WORKING COPY WILL ABEND THE RUN
008224*                               INSTEAD OF SHIPPING A BAD RECORD.
008226*    11/15/04  PMN   CR-0614    ADDED GET-FIELD-BY-NAME LOOKUP
008228*                               (113000 SERIES) AND A STARTUP
008230*                               SELF-CHECK AGAINST A CANARY NAME -
008232*                               CONFIRMS AN UNREGISTERED NAME IS
008234*                               CORRECTLY REJECTED EVERY RUN.
008300*
008400*****************************************************************
008500*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
009000     CLASS DIGIT-CHARS      IS '0' THRU '9'
009100     UPSI-0 ON  STATUS IS WS-VALIDATION-SUPPRESSED
009200            OFF STATUS IS WS-VALIDATION-ENABLED.
009300*
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600*    GDV INTERCHANGE FILE RECEIVED FROM THE CEDANT.
009700     SELECT GDV-INPUT-FILE     ASSIGN TO "GDVIN"
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS FS-GDV-INPUT.
010000*
010100*    ROUND-TRIP EXPORT OF THE SAME RECORDS.
010200     SELECT GDV-OUTPUT-FILE    ASSIGN TO "GDVOUT"
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS FS-GDV-OUTPUT.
010500*
010600*    ONE LINE PER VIOLATION PLUS THE RUN TOTALS TRAILER.
010700     SELECT VALIDATION-RPT-FILE ASSIGN TO "GDVRPT"
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS FS-VALIDATION-RPT.
011000*
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  GDV-INPUT-FILE
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 256 CHARACTERS
011600     DATA RECORD IS GDV-INPUT-RECORD.
011700 01  GDV-INPUT-RECORD.
011800     05  GDVI-SATZART            PIC X(04).
011900     05  GDVI-RECORD-BODY        PIC X(251).
012000     05  FILLER                  PIC X(01).
012100*
012200 FD  GDV-OUTPUT-FILE
012300     LABEL RECORDS ARE OMITTED
012400     RECORD CONTAINS 256 CHARACTERS
012500     DATA RECORD IS GDV-OUTPUT-RECORD.
012600 01  GDV-OUTPUT-RECORD.
012700     05  GDVO-SATZART            PIC X(04).
012800     05  GDVO-RECORD-BODY        PIC X(251).
012900     05  FILLER                  PIC X(01).
013000*
013100 FD  VALIDATION-RPT-FILE
013200     LABEL RECORDS ARE OMITTED
013300     RECORD CONTAINS 132 CHARACTERS
013400     DATA RECORD IS VALIDATION-RPT-RECORD.
013500 01  VALIDATION-RPT-RECORD       PIC X(132).
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900*----------------------------------------------------------------
014000*    RUN SWITCHES.
014100*----------------------------------------------------------------
014200 01  WS-RUN-SWITCHES.
014300     05  WS-EOF-SWITCH            PIC X     VALUE 'N'.
014400         88  WS-END-OF-INPUT                VALUE 'Y'.
014500         88  WS-NOT-END-OF-INPUT             VALUE 'N'.
014600     05  WS-SATZART-CONHECIDO-SW  PIC X     VALUE 'N'.
014700         88  WS-SATZART-CONHECIDO           VALUE 'Y'.
014800         88  WS-SATZART-DESCONHECIDO        VALUE 'N'.
014900     05  WS-DATE-VALID-SW         PIC X     VALUE 'Y'.
015000         88  WS-DATE-IS-VALID                VALUE 'Y'.
015100         88  WS-DATE-IS-INVALID               VALUE 'N'.
015200     05  WS-LEAP-YEAR-SW          PIC X     VALUE 'N'.
015300         88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
015400         88  WS-IS-NOT-LEAP-YEAR              VALUE 'N'.
015500     05  WS-OVERLAP-FOUND-SW      PIC X     VALUE 'N'.
015600         88  WS-OVERLAP-FOUND                 VALUE 'Y'.
015650     05  WS-RECORD-EQUAL-SW       PIC X     VALUE 'Y'.
015660         88  WS-RECORD-STILL-EQUAL            VALUE 'Y'.
015670         88  WS-RECORD-NOT-EQUAL               VALUE 'N'.
015700     05  FILLER                   PIC X(02) VALUE SPACES.
015800*
015900*----------------------------------------------------------------
016000*    FILE STATUS AND WORK CONSTANTS.
016100*----------------------------------------------------------------
016200 77  FS-GDV-INPUT               PIC X(02) VALUE '00'.
016300 77  FS-GDV-OUTPUT              PIC X(02) VALUE '00'.
016400 77  FS-VALIDATION-RPT          PIC X(02) VALUE '00'.
016500*
016600 78  WS-CTE-00                            VALUE 0.
016700 78  WS-CTE-01                            VALUE 1.
016800 78  WS-CTE-02                            VALUE 2.
016900 78  WS-CTE-04                            VALUE 4.
017000 78  WS-CTE-06                            VALUE 6.
017100 78  WS-CTE-09                            VALUE 9.
017200 78  WS-CTE-12                            VALUE 12.
017300 78  WS-CTE-100                           VALUE 100.
017400 78  WS-CTE-400                           VALUE 400.
017500 78  WS-CTE-07-WIDTH                      VALUE 7.
017600 78  WS-CTE-09-DIGITS                     VALUE 9.
017700*
017800*----------------------------------------------------------------
017900*    RUN TOTALS - THE ONLY ACCUMULATIONS THIS PROGRAM KEEPS.
018000*----------------------------------------------------------------
018100 01  WS-RUN-COUNTERS.
018200     05  WS-RECORDS-READ          PIC 9(07) COMP VALUE ZEROES.
018300     05  WS-RECORDS-WRITTEN       PIC 9(07) COMP VALUE ZEROES.
018400     05  WS-VIOLATION-COUNT       PIC 9(07) COMP VALUE ZEROES.
018500     05  WS-RECORD-SEQ-NO         PIC 9(07) COMP VALUE ZEROES.
018600     05  FILLER                   PIC X(01) VALUE SPACE.
018700*
018800*----------------------------------------------------------------
018900*    CURRENT RECORD WORKING COPY - IMPORTED FROM THE INPUT FILE,
019000*    EXPORTED UNCHANGED (THE BYTE-FOR-BYTE ROUND TRIP).
019100*----------------------------------------------------------------
019200 01  WS-CURRENT-RECORD.
019300     05  WS-CURR-SATZART          PIC X(04).
019400     05  WS-CURR-SATZART-N REDEFINES WS-CURR-SATZART
019500                                  PIC 9(04).
019600     05  WS-CURR-BODY             PIC X(251).
019700     05  FILLER                   PIC X(01).
019800 01  WS-CURRENT-RECORD-X REDEFINES WS-CURRENT-RECORD
019900                                  PIC X(256).
019950*
019960*----------------------------------------------------------------
019970*    IMAGE AS READ, HELD FOR THE IN-FLIGHT EQUALITY CHECK (CR-
019980*    0600) - THE EXPORTED RECORD MUST STILL BE EQUAL, SAME
019990*    LAYOUT AND SAME CONTENT, TO THE RECORD THIS BATCH IMPORTED.
019995*----------------------------------------------------------------
020000 01  WS-IMPORT-IMAGE-SAVE-AREA.
020010     05  WS-IMPORT-IMAGE-SAVE     PIC X(255).
020020     05  FILLER                   PIC X(01).
020100*----------------------------------------------------------------
020200*    FIELD LAYOUT REGISTRY - ONE ROW PER FIELD REGISTERED FOR A
020300*    RECORD TYPE.  LOADED AS NAMED FILLER BLOCKS (SHOP STANDARD
020400*    FOR SMALL LOOKUP TABLES) THEN SEEN AS AN OCCURS TABLE
020500*    THROUGH THE REDEFINES BELOW.  MUST STAY IN ASCENDING
020600*    SATZART ORDER FOR SEARCH ALL TO WORK.
020700*----------------------------------------------------------------
020800 01  WS-FIELD-LAYOUT-VALUES.
020900*        SATZART 0001 - VORSATZSATZ (FILE HEADER).
021000     03  FILLER.
021100         05  FILLER               PIC 9(04) VALUE 0001.
021200         05  FILLER               PIC X(10) VALUE 'ERSTELLDAT'.
021300         05  FILLER               PIC 9(03) VALUE 005.
021400         05  FILLER               PIC 9(03) VALUE 008.
021500         05  FILLER               PIC X(01) VALUE 'D'.
021600     03  FILLER.
021700         05  FILLER               PIC 9(04) VALUE 0001.
021800         05  FILLER               PIC X(10) VALUE 'VUNUMMER'.
021900         05  FILLER               PIC 9(03) VALUE 013.
022000         05  FILLER               PIC 9(03) VALUE 005.
022100         05  FILLER               PIC X(01) VALUE 'N'.
022200*        SATZART 0123 - TEST LAYOUT PER THE CEDANT SPECIFICATION.
022300     03  FILLER.
022400         05  FILLER               PIC 9(04) VALUE 0123.
022500         05  FILLER               PIC X(10) VALUE 'F1'.
022600         05  FILLER               PIC 9(03) VALUE 005.
022700         05  FILLER               PIC 9(03) VALUE 005.
022800         05  FILLER               PIC X(01) VALUE 'A'.
022900     03  FILLER.
023000         05  FILLER               PIC 9(04) VALUE 0123.
023100         05  FILLER               PIC X(10) VALUE 'ORT'.
023200         05  FILLER               PIC 9(03) VALUE 050.
023300         05  FILLER               PIC 9(03) VALUE 030.
023400         05  FILLER               PIC X(01) VALUE 'A'.
023500*        SATZART 9999 - NACHSATZSATZ (FILE TRAILER).
023600     03  FILLER.
023700         05  FILLER               PIC 9(04) VALUE 9999.
023800         05  FILLER               PIC X(10) VALUE 'SATZANZAHL'.
023900         05  FILLER               PIC 9(03) VALUE 005.
024000         05  FILLER               PIC 9(03) VALUE 007.
024100         05  FILLER               PIC X(01) VALUE 'N'.
024200     03  FILLER.
024300         05  FILLER               PIC 9(04) VALUE 9999.
024400         05  FILLER               PIC X(10) VALUE 'ERSTELLDAT'.
024500         05  FILLER               PIC 9(03) VALUE 012.
024600         05  FILLER               PIC 9(03) VALUE 008.
024700         05  FILLER               PIC X(01) VALUE 'D'.
024800*
024900 01  WS-FIELD-LAYOUT-TABLE REDEFINES WS-FIELD-LAYOUT-VALUES.
025000     03  WS-FLD-ENTRY OCCURS 6 TIMES
025100                      ASCENDING KEY IS WS-FLD-SATZART
025200                      INDEXED BY IDX-FLD.
025300         05  WS-FLD-SATZART       PIC 9(04).
025400         05  WS-FLD-NAME          PIC X(10).
025500         05  WS-FLD-START-POS     PIC 9(03).
025600         05  WS-FLD-LENGTH        PIC 9(03).
025700         05  WS-FLD-KIND          PIC X(01).
025800             88  WS-FLD-KIND-ALFA       VALUE 'A'.
025900             88  WS-FLD-KIND-NUM        VALUE 'N'.
026000             88  WS-FLD-KIND-FECHA      VALUE 'D'.
026100*
026200*----------------------------------------------------------------
026300*    OVERLAP-CHECK WORK AREAS (110000 SERIES).
026400*----------------------------------------------------------------
026500 01  WS-OVERLAP-WORK.
026600     05  IDX-FLD-OTHER            USAGE INDEX.
026700     05  WS-END-A                 PIC 9(03) COMP.
026800     05  WS-END-B                 PIC 9(03) COMP.
026900     05  FILLER                   PIC X(01) VALUE SPACE.
026920*
026940*----------------------------------------------------------------
026960*    GET-FIELD-BY-NAME WORK AREA (113000 SERIES) - CR-0614.
026980*----------------------------------------------------------------
027000 01  WS-NAME-LOOKUP-WORK.
027010     05  WS-LOOKUP-NAME           PIC X(10) VALUE SPACES.
027020     05  IDX-LOOKUP               PIC 9(02) COMP.
027030     05  WS-LOOKUP-FOUND-SW       PIC X     VALUE 'N'.
027040         88  WS-LOOKUP-NAME-FOUND           VALUE 'Y'.
027050         88  WS-LOOKUP-NAME-REJECTED        VALUE 'N'.
027060     05  FILLER                   PIC X(02) VALUE SPACES.
027070*
027100*----------------------------------------------------------------
027200*    DAYS-IN-MONTH TABLE - SAME "NAMED FILLER BLOCKS REDEFINED
027300*    AS AN OCCURS TABLE" IDIOM USED FOR THE FIELD LAYOUT REGISTRY
027400*    ABOVE.  FEBRUARY'S ENTRY IS THE NON-LEAP FIGURE; 224400
027500*    ADDS ONE WHEN THE YEAR TESTS LEAP.
027600*----------------------------------------------------------------
027700 01  WS-DAYS-IN-MONTH-VALUES.
027800     03  FILLER                   PIC 9(02) VALUE 31.
027900     03  FILLER                   PIC 9(02) VALUE 28.
028000     03  FILLER                   PIC 9(02) VALUE 31.
028100     03  FILLER                   PIC 9(02) VALUE 30.
028200     03  FILLER                   PIC 9(02) VALUE 31.
028300     03  FILLER                   PIC 9(02) VALUE 30.
028400     03  FILLER                   PIC 9(02) VALUE 31.
028500     03  FILLER                   PIC 9(02) VALUE 31.
028600     03  FILLER                   PIC 9(02) VALUE 30.
028700     03  FILLER                   PIC 9(02) VALUE 31.
028800     03  FILLER                   PIC 9(02) VALUE 30.
028900     03  FILLER                   PIC 9(02) VALUE 31.
029000 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
029100     03  WS-DIM-ENTRY             PIC 9(02) OCCURS 12 TIMES
029200                                  INDEXED BY IDX-DIM.
029300*
029400*----------------------------------------------------------------
029500*    DATE FIELD WORK AREAS - ONE REDEFINED BREAKOUT PER WIDTH.
029600*----------------------------------------------------------------
029700 01  WS-DATE-FIELD-CONTENT        PIC X(08) VALUE SPACES.
029800*
029900 01  WS-DATE-8-AREA.
030000     05  WS-DATE-8-DIGITS         PIC 9(08).
030100 01  WS-DATE-8-PARTS REDEFINES WS-DATE-8-AREA.
030200     05  WS-DATE-8-DD             PIC 9(02).
030300     05  WS-DATE-8-MM             PIC 9(02).
030400     05  WS-DATE-8-YYYY           PIC 9(04).
030500*
030600 01  WS-DATE-6-AREA.
030700     05  WS-DATE-6-DIGITS         PIC 9(06).
030800 01  WS-DATE-6-PARTS REDEFINES WS-DATE-6-AREA.
030900     05  WS-DATE-6-MM             PIC 9(02).
031000     05  WS-DATE-6-YYYY           PIC 9(04).
031100*
031200 01  WS-DATE-4-AREA.
031300     05  WS-DATE-4-DIGITS         PIC 9(04).
031400 01  WS-DATE-4-PARTS REDEFINES WS-DATE-4-AREA.
031500     05  WS-DATE-4-MM             PIC 9(02).
031600     05  WS-DATE-4-YY             PIC 9(02).
031700*
031800 01  WS-DATE-2-AREA.
031900     05  WS-DATE-2-DD             PIC 9(02).
032000*
032100 01  WS-LEAP-CALC-WORK.
032200     05  WS-LEAP-QUOT             PIC 9(04) COMP.
032300     05  WS-LEAP-REM-04           PIC 9(04) COMP.
032400     05  WS-LEAP-REM-100          PIC 9(04) COMP.
032500     05  WS-LEAP-REM-400          PIC 9(04) COMP.
032600     05  WS-LEAP-YEAR-IN          PIC 9(04) COMP.
032700     05  WS-DIM-MONTH-LIMIT       PIC 9(02) COMP.
032800     05  FILLER                   PIC X(01) VALUE SPACE.
032900*
033000*----------------------------------------------------------------
033100*    ZERO-PAD NUMBER-FORMAT WORK AREA (500000 SERIES) - FORMATS
033200*    A COMP INTEGER INTO A ZERO-PADDED DIGIT STRING OF A GIVEN
033300*    WIDTH.  USED FOR THE REPORT'S RECORD-SEQUENCE NUMBER AND
033400*    FOR THE THREE RUN-TOTALS TRAILER COUNTS.
033500*----------------------------------------------------------------
033600 01  WS-NUM-FMT-WORK.
033700     05  WS-NUM-FMT-VALUE         PIC 9(09) COMP.
033800     05  WS-NUM-FMT-WIDTH         PIC 9(02) COMP.
033900     05  WS-NUM-FMT-DIGITS        PIC 9(09).
034000     05  WS-NUM-FMT-CHECK-LEN     PIC 9(02) COMP.
034100     05  WS-NUM-FMT-RESULT        PIC X(09) VALUE SPACES.
034200     05  WS-NUM-FMT-OVERFLOW-SW   PIC X     VALUE 'N'.
034300         88  WS-NUM-FMT-OVERFLOW           VALUE 'Y'.
034400     05  FILLER                   PIC X(03) VALUE SPACES.
034500*
034600*----------------------------------------------------------------
034700*    VIOLATION-REPORT WORK AREAS (400000 SERIES).
034800*----------------------------------------------------------------
034900 01  WS-VIO-PARMS.
035000     05  WS-VIO-FIELD-NAME        PIC X(10) VALUE SPACES.
035100     05  WS-VIO-VALUE             PIC X(20) VALUE SPACES.
035200     05  WS-VIO-MESSAGE           PIC X(60) VALUE SPACES.
035300     05  FILLER                   PIC X(01) VALUE SPACE.
035400*
035500 01  WS-RPT-DETAIL-LINE.
035600     05  WS-RPT-CONTEXT           PIC X(40) VALUE SPACES.
035700     05  FILLER                   PIC X(02) VALUE SPACES.
035800     05  WS-RPT-VALUE             PIC X(20) VALUE SPACES.
035900     05  FILLER                   PIC X(02) VALUE SPACES.
036000     05  WS-RPT-MESSAGE           PIC X(60) VALUE SPACES.
036100     05  FILLER                   PIC X(08) VALUE SPACES.
036200*
036300 01  WS-RPT-TRAILER-LINE.
036400     05  WS-RPT-TRAILER-LABEL     PIC X(20) VALUE SPACES.
036500     05  WS-RPT-TRAILER-COUNT     PIC X(09) VALUE SPACES.
036600     05  FILLER                   PIC X(103) VALUE SPACES.
036700*
036800 PROCEDURE DIVISION.
036900*
037000 MAIN-PARAGRAPH.
037100     PERFORM 100000-BEGIN-INICIA-PROGRAMA
037200        THRU 100000-END-INICIA-PROGRAMA
037300*
037400     PERFORM 200000-BEGIN-PROCESA-REGISTRO
037500        THRU 200000-END-PROCESA-REGISTRO
037600       UNTIL WS-END-OF-INPUT
037700*
037800     PERFORM 900000-BEGIN-FINALIZA-PROGRAMA
037900        THRU 900000-END-FINALIZA-PROGRAMA
038000*
038100     STOP RUN.
038200*
038300*=================================================================
038400*    100000 SERIES - START OF RUN.
038500*=================================================================
038600 100000-BEGIN-INICIA-PROGRAMA.
038700     PERFORM 110000-BEGIN-VALIDA-TABELA-LAYOUT
038800        THRU 110000-END-VALIDA-TABELA-LAYOUT
038820*
038840     MOVE 'ZZCANARYZZ' TO WS-LOOKUP-NAME                          CR-0614
038850     PERFORM 113000-BEGIN-BUSCA-CAMPO-POR-NOME
038860        THRU 113000-END-BUSCA-CAMPO-POR-NOME
038870*
038880     IF WS-LOOKUP-NAME-FOUND
038890         DISPLAY 'GDVBTRPT - GET-BY-NAME CANARY UNEXPECTEDLY '
038895                 'REGISTERED IN FIELD TABLE - ABEND'
038897         MOVE 9999 TO RETURN-CODE
038898         SET WS-END-OF-INPUT TO TRUE
038899     END-IF
038900*
039000     OPEN INPUT  GDV-INPUT-FILE
039100     OPEN OUTPUT GDV-OUTPUT-FILE
039200     OPEN OUTPUT VALIDATION-RPT-FILE
039300*
039400     IF FS-GDV-INPUT NOT = '00' OR FS-GDV-OUTPUT NOT = '00'
039500                                OR FS-VALIDATION-RPT NOT = '00'
039600         DISPLAY 'GDVBTRPT - OPEN FAILED - GDVIN='  FS-GDV-INPUT
039700                 ' GDVOUT=' FS-GDV-OUTPUT
039800                 ' GDVRPT=' FS-VALIDATION-RPT
039900         MOVE 9999 TO RETURN-CODE
040000         SET WS-END-OF-INPUT TO TRUE
040100     END-IF.
040200 100000-END-INICIA-PROGRAMA.
040300     EXIT.
040400*
040500*-----------------------------------------------------------------
040600*    FIELD-LAYOUT OVERLAP CHECK.  TWO FIELDS PENCILED IN ON TOP OF
040700*    EACH OTHER FOR THE SAME SATZART IS A LAYOUT BUG, NOT A DATA
040800*    ERROR, SO IT IS CAUGHT HERE ONCE AT STARTUP AGAINST THE
040900*    COMPILED-IN TABLE RATHER THAN RE-CHECKED PER RECORD.  A HIT
041000*    ABENDS THE RUN BEFORE THE FIRST RECORD IS READ (SEE CR-0140).
041100*-----------------------------------------------------------------
041300 110000-BEGIN-VALIDA-TABELA-LAYOUT.
041400     MOVE 'N' TO WS-OVERLAP-FOUND-SW
041500*
041600     PERFORM 111000-BEGIN-VALIDA-PAR-CAMPO
041700        THRU 111000-END-VALIDA-PAR-CAMPO
041800       VARYING IDX-FLD FROM 1 BY 1
041900         UNTIL IDX-FLD > 6
042000*
042100     IF WS-OVERLAP-FOUND                                          CR-0140 
042200         DISPLAY 'GDVBTRPT - FIELD LAYOUT TABLE REJECTED - ABEND'
042300         MOVE 9999 TO RETURN-CODE
042400         SET WS-END-OF-INPUT TO TRUE
042500     END-IF.
042600 110000-END-VALIDA-TABELA-LAYOUT.
042700     EXIT.
042800*
042900*-----------------------------------------------------------------
043000*    HOLDS IDX-FLD FIXED AND WALKS EVERY OTHER TABLE ENTRY LOOKING
043100*    FOR A SHARED SATZART WITH AN OVERLAPPING COLUMN RANGE.
043200*-----------------------------------------------------------------
043300 111000-BEGIN-VALIDA-PAR-CAMPO.
043400     PERFORM 112000-BEGIN-COMPARA-CAMPO
043500        THRU 112000-END-COMPARA-CAMPO
043600       VARYING IDX-FLD-OTHER FROM 1 BY 1
043700         UNTIL IDX-FLD-OTHER > 6.
043800 111000-END-VALIDA-PAR-CAMPO.
043900     EXIT.
044000*
044100*-----------------------------------------------------------------
044200*    ONE PAIR OF TABLE ENTRIES - FLAGS AN OVERLAP WHEN BOTH SHARE
044300*    A SATZART AND THEIR COLUMN RANGES INTERSECT.
044400*-----------------------------------------------------------------
044500 112000-BEGIN-COMPARA-CAMPO.
044600     IF IDX-FLD-OTHER > IDX-FLD
044700       AND WS-FLD-SATZART (IDX-FLD)
044800         = WS-FLD-SATZART (IDX-FLD-OTHER)
044900         COMPUTE WS-END-A =
045000             WS-FLD-START-POS (IDX-FLD)
045100           + WS-FLD-LENGTH   (IDX-FLD) - 1
045200         COMPUTE WS-END-B =
045300             WS-FLD-START-POS (IDX-FLD-OTHER)
045400           + WS-FLD-LENGTH   (IDX-FLD-OTHER) - 1
045500         IF WS-FLD-START-POS (IDX-FLD) <= WS-END-B
045600            AND WS-FLD-START-POS (IDX-FLD-OTHER) <= WS-END-A
045700            SET WS-OVERLAP-FOUND TO TRUE
045800            DISPLAY 'GDVBTRPT - LAYOUT OVERLAP SATZART='
045900                    WS-FLD-SATZART (IDX-FLD)
046000                    ' FIELDS=' WS-FLD-NAME (IDX-FLD)
046100                    '/' WS-FLD-NAME (IDX-FLD-OTHER)
046200         END-IF
046300     END-IF.
046400 112000-END-COMPARA-CAMPO.
046500     EXIT.
046600*
046620*-----------------------------------------------------------------
046640*    GET FIELD BY NAME.  THIS BATCH ADDRESSES EVERY FIELD BY ITS
046650*    TABLE POSITION (IDX-FLD), NEVER BY A NAME SUPPLIED AT RUN
046660*    TIME, SO THE NAME-LOOKUP RULE HAS NO LIVE CALLER OF ITS OWN -
046665*    BUT THE LOOKUP ITSELF IS A REAL ROUTINE, NOT A STUB: GIVEN A
046670*    NAME IN WS-LOOKUP-NAME IT WALKS THE SIX-ENTRY FIELD TABLE AND
046675*    SETS WS-LOOKUP-FOUND-SW.  A NAME THAT MATCHES NO ENTRY COMES
046680*    BACK REJECTED, WHICH IS THE CORRECT ANSWER FOR A NAME THAT
046685*    WAS NEVER REGISTERED.  100000 EXERCISES IT ONCE AT STARTUP
046690*    AGAINST A CANARY NAME THAT MUST NEVER BE A REAL FIELD, SO
046695*    THE REJECTION PATH ACTUALLY RUNS EVERY TIME THIS PROGRAM
046698*    EXECUTES RATHER THAN SITTING DEAD IN THE SOURCE (CR-0614).
046700*-----------------------------------------------------------------
046710 113000-BEGIN-BUSCA-CAMPO-POR-NOME.
046720     SET WS-LOOKUP-NAME-REJECTED TO TRUE
046730*
046740     PERFORM 113100-BEGIN-TESTA-NOME-CAMPO
046750        THRU 113100-END-TESTA-NOME-CAMPO
046760       VARYING IDX-LOOKUP FROM 1 BY 1
046770         UNTIL IDX-LOOKUP > 6 OR WS-LOOKUP-NAME-FOUND.
046780 113000-END-BUSCA-CAMPO-POR-NOME.
046790     EXIT.
046800*
046810 113100-BEGIN-TESTA-NOME-CAMPO.
046820     IF WS-FLD-NAME (IDX-LOOKUP) = WS-LOOKUP-NAME
046830         SET WS-LOOKUP-NAME-FOUND TO TRUE
046840     END-IF.
046850 113100-END-TESTA-NOME-CAMPO.
046860     EXIT.
046870*
046880*=================================================================
046900*    200000 SERIES - MAIN (BATCH DRIVER) - ONE RECORD PER PASS.
046950*=================================================================
047000 200000-BEGIN-PROCESA-REGISTRO.
047100     READ GDV-INPUT-FILE INTO WS-CURRENT-RECORD
047200         AT END
047300             SET WS-END-OF-INPUT TO TRUE
047400         NOT AT END
047500             ADD WS-CTE-01 TO WS-RECORD-SEQ-NO
047600             ADD WS-CTE-01 TO WS-RECORDS-READ
047650             MOVE WS-CURRENT-RECORD-X                             CR-0600
047660               TO WS-IMPORT-IMAGE-SAVE-AREA
047700*
047800             PERFORM 210000-BEGIN-GRAVA-SAIDA
047900                THRU 210000-END-GRAVA-SAIDA
048000*
048100             IF WS-VALIDATION-ENABLED                             CR-0402 
048200                 PERFORM 220000-BEGIN-VALIDA-REGISTRO
048300                    THRU 220000-END-VALIDA-REGISTRO
048400             END-IF
048500     END-READ.
048600 200000-END-PROCESA-REGISTRO.
048700     EXIT.
048800*
048900*-----------------------------------------------------------------
049000*    ROUND-TRIP EXPORT.  THE WORKING COPY IS NEVER REASSEMBLED
049100*    FIELD BY FIELD FOR THIS BATCH (NO FIELD IS EVER SET), SO
049200*    THIS WRITES THE IMPORTED 256-BYTE IMAGE BACK OUT VERBATIM,
049300*    BYTE FOR BYTE, EXACTLY AS RECEIVED FROM THE CEDANT.
049400*-----------------------------------------------------------------
049500 210000-BEGIN-GRAVA-SAIDA.
049550     PERFORM 205000-BEGIN-VALIDA-IGUALDADE                        CR-0600
049560        THRU 205000-END-VALIDA-IGUALDADE
049570*
049600     WRITE GDV-OUTPUT-RECORD FROM WS-CURRENT-RECORD-X
049700     ADD WS-CTE-01 TO WS-RECORDS-WRITTEN.
049800 210000-END-GRAVA-SAIDA.
049900     EXIT.
049910*
049915*-----------------------------------------------------------------
049920*    RECORD EQUALITY CHECK.  TWO RECORDS ARE EQUAL ONLY WHEN THEY
049925*    CARRY THE SAME LAYOUT AND THE SAME CONTENT - HERE, THAT
049930*    MEANS THE 256-BYTE IMAGE ABOUT TO GO OUT MUST STILL MATCH
049935*    THE IMAGE THIS BATCH READ IN.  NOTHING IN THIS PROGRAM EVER
049940*    SETS A FIELD ON THE WORKING COPY, SO THE TWO SHOULD NEVER
049945*    DIFFER; THIS CATCHES A FUTURE CHANGE THAT BREAKS THAT
049950*    ASSUMPTION BEFORE A BAD RECORD REACHES GDVOUT (CR-0600).
049955*-----------------------------------------------------------------
049960 205000-BEGIN-VALIDA-IGUALDADE.
049962     SET WS-RECORD-STILL-EQUAL TO TRUE
049965*
049968     IF WS-CURRENT-RECORD-X NOT = WS-IMPORT-IMAGE-SAVE-AREA
049970         SET WS-RECORD-NOT-EQUAL TO TRUE
049972         DISPLAY 'GDVBTRPT - RECORD NO LONGER EQUAL TO IMAGE AS '
049974                 'READ, SEQ=' WS-RECORD-SEQ-NO ' - ABEND'
049976         MOVE 9999 TO RETURN-CODE
049978         SET WS-END-OF-INPUT TO TRUE
049980     END-IF.
049985 205000-END-VALIDA-IGUALDADE.
049990     EXIT.
049995*
050100*-----------------------------------------------------------------
050200*    RECORD-LEVEL DISPATCH.  CHECKS THE SATZART FIRST, THEN WALKS
050300*    THE SIX-ENTRY FIELD TABLE FOR THAT RECORD IF IT IS KNOWN.
050400*-----------------------------------------------------------------
050500 220000-BEGIN-VALIDA-REGISTRO.
050600     PERFORM 221000-BEGIN-VALIDA-SATZART
050700        THRU 221000-END-VALIDA-SATZART
050800*
050900     IF WS-SATZART-CONHECIDO
051000         PERFORM 222000-BEGIN-VALIDA-CAMPOS
051100            THRU 222000-END-VALIDA-CAMPOS
051200           VARYING IDX-FLD FROM 1 BY 1
051300             UNTIL IDX-FLD > 6
051400     END-IF.
051500 220000-END-VALIDA-REGISTRO.
051600     EXIT.
051700*
051800*-----------------------------------------------------------------
051900*    SATZART EDIT.  A SATZART THAT IS NOT ALL DIGITS FAILS THE
052000*    FIELD EDIT AND THE RECORD EDIT BOTH, SO IT WRITES ONE
052100*    VIOLATION LINE FOR THE FIELD AND ANOTHER FOR THE RECORD.  A
052200*    SATZART THAT IS ALL DIGITS BUT NOT IN THE TABLE IS A
052300*    DIFFERENT PROBLEM - THE FIELD ITSELF EDITED CLEAN - SO IT
052350*    DRAWS ONLY THE ONE RECORD-LEVEL "UNKNOWN RECORD TYPE" LINE.
052400*-----------------------------------------------------------------
052500 221000-BEGIN-VALIDA-SATZART.
052600     SET WS-SATZART-DESCONHECIDO TO TRUE
052700*
052800     IF WS-CURR-SATZART IS NOT DIGIT-CHARS
052900         MOVE 'SATZART'      TO WS-VIO-FIELD-NAME
053000         MOVE WS-CURR-SATZART TO WS-VIO-VALUE
053100         MOVE 'NOT NUMERIC'  TO WS-VIO-MESSAGE
053200         PERFORM 400000-BEGIN-ESCREVE-VIOLACAO
053300            THRU 400000-END-ESCREVE-VIOLACAO
053400*
053500         MOVE SPACES          TO WS-VIO-FIELD-NAME
053600         MOVE WS-CURR-SATZART TO WS-VIO-VALUE
053700         MOVE 'UNKNOWN RECORD TYPE' TO WS-VIO-MESSAGE
053800         PERFORM 400000-BEGIN-ESCREVE-VIOLACAO
053900            THRU 400000-END-ESCREVE-VIOLACAO
054000     ELSE
054100         SET IDX-FLD TO 1
054200         SEARCH ALL WS-FLD-ENTRY
054300             AT END
054400                 MOVE SPACES          TO WS-VIO-FIELD-NAME
054500                 MOVE WS-CURR-SATZART TO WS-VIO-VALUE
054600                 MOVE 'UNKNOWN RECORD TYPE' TO WS-VIO-MESSAGE
054700                 PERFORM 400000-BEGIN-ESCREVE-VIOLACAO
054800                    THRU 400000-END-ESCREVE-VIOLACAO
054900             WHEN WS-FLD-SATZART (IDX-FLD) = WS-CURR-SATZART-N
055000                 SET WS-SATZART-CONHECIDO TO TRUE
055100         END-SEARCH
055200     END-IF.
055300 221000-END-VALIDA-SATZART.
055400     EXIT.
055500*
055600*-----------------------------------------------------------------
055700*    WALKS THE FULL TABLE AND VALIDATES EVERY FIELD REGISTERED
055800*    FOR THIS RECORD'S SATZART - THE PER-FIELD PART OF SATZ
055900*    RECORD-LEVEL VALIDATE.
056000*-----------------------------------------------------------------
056100 222000-BEGIN-VALIDA-CAMPOS.
056200     IF WS-FLD-SATZART (IDX-FLD) = WS-CURR-SATZART-N
056300         EVALUATE TRUE
056400             WHEN WS-FLD-KIND-ALFA (IDX-FLD)
056500                 CONTINUE
056600             WHEN WS-FLD-KIND-NUM (IDX-FLD)
056700                 PERFORM 223000-BEGIN-VALIDA-CAMPO-NUM
056800                    THRU 223000-END-VALIDA-CAMPO-NUM
056900             WHEN WS-FLD-KIND-FECHA (IDX-FLD)
057000                 PERFORM 224000-BEGIN-VALIDA-CAMPO-FECHA
057100                    THRU 224000-END-VALIDA-CAMPO-FECHA
057200         END-EVALUATE
057300     END-IF.
057400 222000-END-VALIDA-CAMPOS.
057500     EXIT.
057600*
057700*=================================================================
057800*    NUMERIC FIELD EDIT.
057900*    VALID IFF EVERY CHARACTER OF THE FIELD IS A DECIMAL DIGIT.
058000*=================================================================
058100 223000-BEGIN-VALIDA-CAMPO-NUM.
058200     IF WS-CURR-BODY (WS-FLD-START-POS (IDX-FLD) - 4 :
058300                      WS-FLD-LENGTH   (IDX-FLD))
058400           IS NOT DIGIT-CHARS
058500         MOVE WS-FLD-NAME (IDX-FLD)  TO WS-VIO-FIELD-NAME
058600         MOVE WS-CURR-BODY (WS-FLD-START-POS (IDX-FLD) - 4 :
058700                            WS-FLD-LENGTH   (IDX-FLD))
058800                                       TO WS-VIO-VALUE
058900         MOVE 'NOT NUMERIC'           TO WS-VIO-MESSAGE
059000         PERFORM 400000-BEGIN-ESCREVE-VIOLACAO
059100            THRU 400000-END-ESCREVE-VIOLACAO
059200     END-IF.
059300 223000-END-VALIDA-CAMPO-NUM.
059400     EXIT.
059500*
059600*=================================================================
059700*    DATE FIELD EDIT.
059800*    WIDTHS 2 (DD), 4 (MMYY), 6 (MMYYYY), 8 (DDMMYYYY) ONLY.
059900*=================================================================
060000 224000-BEGIN-VALIDA-CAMPO-FECHA.
060100     MOVE SPACES TO WS-DATE-FIELD-CONTENT
060200     MOVE WS-CURR-BODY (WS-FLD-START-POS (IDX-FLD) - 4 :
060300                        WS-FLD-LENGTH   (IDX-FLD))
060400                       TO WS-DATE-FIELD-CONTENT
060500                            (1 : WS-FLD-LENGTH (IDX-FLD))
060600     SET WS-DATE-IS-VALID TO TRUE
060700*
060800     IF WS-DATE-FIELD-CONTENT (1 : WS-FLD-LENGTH (IDX-FLD))
060900           = SPACES
061000*            EMPTY FIELD - AN OPTIONAL DATE - ALWAYS VALID.
061100         CONTINUE
061200     ELSE
061300       IF WS-DATE-FIELD-CONTENT (1 : WS-FLD-LENGTH (IDX-FLD))
061400             IS NOT DIGIT-CHARS
061500           SET WS-DATE-IS-INVALID TO TRUE
061600       ELSE
061700         IF WS-DATE-FIELD-CONTENT (1:2) = '00'                    CR-0247 
061800*            00-PREFIX PSEUDO-DATE - VALID WITHOUT A CALENDAR
061900*            CHECK (CR-0247).
062000             CONTINUE
062100         ELSE
062200           EVALUATE WS-FLD-LENGTH (IDX-FLD)
062300             WHEN 2
062400               PERFORM 224100-BEGIN-VALIDA-DD
062500                  THRU 224100-END-VALIDA-DD
062600             WHEN 4
062700               PERFORM 224200-BEGIN-VALIDA-MMYY
062800                  THRU 224200-END-VALIDA-MMYY
062900             WHEN 6
063000               PERFORM 224300-BEGIN-VALIDA-MMYYYY
063100                  THRU 224300-END-VALIDA-MMYYYY
063200             WHEN 8
063300               PERFORM 224400-BEGIN-VALIDA-DDMMYYYY
063400                  THRU 224400-END-VALIDA-DDMMYYYY
063500           END-EVALUATE
063600         END-IF
063700       END-IF
063800     END-IF
063900*
064000     IF WS-DATE-IS-INVALID
064100         MOVE WS-FLD-NAME (IDX-FLD)     TO WS-VIO-FIELD-NAME
064200         MOVE WS-DATE-FIELD-CONTENT (1 : WS-FLD-LENGTH (IDX-FLD))
064300                                        TO WS-VIO-VALUE
064400         MOVE 'INVALID DATE'            TO WS-VIO-MESSAGE
064500         PERFORM 400000-BEGIN-ESCREVE-VIOLACAO
064600            THRU 400000-END-ESCREVE-VIOLACAO
064700     END-IF.
064800 224000-END-VALIDA-CAMPO-FECHA.
064900     EXIT.
065000*
065100*-----------------------------------------------------------------
065200*    WIDTH 2 - DAY NUMBER ALONE.  EMPTY (ZERO) ALREADY HANDLED
065300*    ABOVE; A NON-ZERO VALUE MUST BE A DAY 1 THRU 31, AND A
065400*    LEADING "00" PSEUDO-DATE (E.G. "00" ITSELF) IS ALREADY
065500*    CAUGHT BY THE ZERO TEST.
065600*-----------------------------------------------------------------
065700 224100-BEGIN-VALIDA-DD.
065800     MOVE WS-DATE-FIELD-CONTENT (1:2) TO WS-DATE-2-DD
065900     IF WS-DATE-2-DD < 1 OR WS-DATE-2-DD > 31
066000         SET WS-DATE-IS-INVALID TO TRUE
066100     END-IF.
066200 224100-END-VALIDA-DD.
066300     EXIT.
066400*
066500*-----------------------------------------------------------------
066600*    WIDTH 4 - MONTH + 2-DIGIT YEAR.  YEAR PORTION IS AN OPAQUE
066700*    VALUE PER THE CEDANT SPECIFICATION AND IS NOT CALENDAR-
066800*    CHECKED (SEE CR-0455 IN THE CHANGE LOG).  A "00" PREFIX
066900*    (MONTH ZERO) IS CAUGHT ABOVE BY THE ZERO/00-PREFIX TESTS
067000*    ONLY WHEN THE WHOLE FIELD IS ZERO OR STARTS "00"; HERE WE
067100*    JUST NEED A REAL MONTH 1 THRU 12.
067200*-----------------------------------------------------------------
067300 224200-BEGIN-VALIDA-MMYY.
067400     MOVE WS-DATE-FIELD-CONTENT (1:4) TO WS-DATE-4-DIGITS
067500     IF WS-DATE-4-MM < 1 OR WS-DATE-4-MM > 12
067600         SET WS-DATE-IS-INVALID TO TRUE
067700     END-IF.
067800 224200-END-VALIDA-MMYY.
067900     EXIT.
068000*
068100*-----------------------------------------------------------------
068200*    WIDTH 6 - MONTH + 4-DIGIT YEAR.  NO DAY COMPONENT TO CHECK.
068300*-----------------------------------------------------------------
068400 224300-BEGIN-VALIDA-MMYYYY.
068500     MOVE WS-DATE-FIELD-CONTENT (1:6) TO WS-DATE-6-DIGITS
068600     IF WS-DATE-6-MM < 1 OR WS-DATE-6-MM > 12
068700         SET WS-DATE-IS-INVALID TO TRUE
068800     END-IF.
068900 224300-END-VALIDA-MMYYYY.
069000     EXIT.
069100*
069200*-----------------------------------------------------------------
069300*    WIDTH 8 - FULL DDMMYYYY - THE ONLY WIDTH WITH A REAL
069400*    CALENDAR CHECK, INCLUDING THE LEAP-YEAR TEST ON FEBRUARY.
069500*-----------------------------------------------------------------
069600 224400-BEGIN-VALIDA-DDMMYYYY.
069700     MOVE WS-DATE-FIELD-CONTENT (1:8) TO WS-DATE-8-DIGITS
069800*
069900     IF WS-DATE-8-MM < 1 OR WS-DATE-8-MM > 12
070000         SET WS-DATE-IS-INVALID TO TRUE
070100     ELSE
070200         MOVE WS-DATE-8-YYYY  TO WS-LEAP-YEAR-IN
070300         PERFORM 224500-BEGIN-VERIFICA-BISIESTO
070400            THRU 224500-END-VERIFICA-BISIESTO
070500*
070600         MOVE WS-DIM-ENTRY (WS-DATE-8-MM) TO WS-DIM-MONTH-LIMIT
070700         IF WS-DATE-8-MM = WS-CTE-02 AND WS-IS-LEAP-YEAR
070800             ADD WS-CTE-01 TO WS-DIM-MONTH-LIMIT
070900         END-IF
071000*
071100         IF WS-DATE-8-DD < 1
071200            OR WS-DATE-8-DD > WS-DIM-MONTH-LIMIT
071300             SET WS-DATE-IS-INVALID TO TRUE
071400         END-IF
071500     END-IF.
071600 224400-END-VALIDA-DDMMYYYY.
071700     EXIT.
071800*
071900*-----------------------------------------------------------------
072000*    LEAP YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS
072100*    ALSO DIVISIBLE BY 400.  SAME ARITHMETIC THE SHOP HAS USED
072200*    FOR YEARS ON THE CALENDAR-STYLE PROGRAMS.
072300*-----------------------------------------------------------------
072400 224500-BEGIN-VERIFICA-BISIESTO.
072500     DIVIDE WS-LEAP-YEAR-IN BY WS-CTE-04
072600         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-04
072700     DIVIDE WS-LEAP-YEAR-IN BY WS-CTE-100
072800         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100
072900     DIVIDE WS-LEAP-YEAR-IN BY WS-CTE-400
073000         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400
073100*
073200     IF WS-LEAP-REM-04 = WS-CTE-00
073300        AND (WS-LEAP-REM-100 NOT = WS-CTE-00
073400              OR WS-LEAP-REM-400 = WS-CTE-00)
073500         SET WS-IS-LEAP-YEAR TO TRUE
073600     ELSE
073700         SET WS-IS-NOT-LEAP-YEAR TO TRUE
073800     END-IF.
073900 224500-END-VERIFICA-BISIESTO.
074000     EXIT.
074100*
074200*=================================================================
074300*    400000 SERIES - WRITE ONE VIOLATION LINE AND COUNT IT.
074400*    CONTEXT = RECORD SEQUENCE NUMBER, SATZART, AND (WHEN
074500*    PRESENT) THE FIELD NAME - PER THE VALIDATION-REPORT LAYOUT.
074600*=================================================================
074700 400000-BEGIN-ESCREVE-VIOLACAO.
074800     MOVE WS-RECORD-SEQ-NO       TO WS-NUM-FMT-VALUE
074900     MOVE WS-CTE-07-WIDTH        TO WS-NUM-FMT-WIDTH
075000     PERFORM 500000-BEGIN-FORMATA-NUMERO
075100        THRU 500000-END-FORMATA-NUMERO
075200*
075300     MOVE SPACES TO WS-RPT-CONTEXT
075400     IF WS-VIO-FIELD-NAME = SPACES
075500         STRING 'REC ' WS-NUM-FMT-RESULT (1:7)                    CR-0260 
075600                ' TYPE ' WS-CURR-SATZART
075700                DELIMITED BY SIZE
075800                INTO WS-RPT-CONTEXT
075900     ELSE
076000         STRING 'REC ' WS-NUM-FMT-RESULT (1:7)
076100                ' TYPE ' WS-CURR-SATZART
076200                ' FIELD ' WS-VIO-FIELD-NAME
076300                DELIMITED BY SIZE
076400                INTO WS-RPT-CONTEXT
076500     END-IF
076600*
076700     MOVE SPACES        TO WS-RPT-VALUE
076800     MOVE WS-VIO-VALUE  TO WS-RPT-VALUE
076900     MOVE SPACES        TO WS-RPT-MESSAGE
077000     MOVE WS-VIO-MESSAGE TO WS-RPT-MESSAGE
077100*
077200     WRITE VALIDATION-RPT-RECORD FROM WS-RPT-DETAIL-LINE
077300*
077400     ADD WS-CTE-01 TO WS-VIOLATION-COUNT
077500*
077600     MOVE SPACES TO WS-VIO-FIELD-NAME WS-VIO-VALUE WS-VIO-MESSAGE.
077700 400000-END-ESCREVE-VIOLACAO.
077800     EXIT.
077900*
078000*=================================================================
078100*    ZERO-PAD NUMBER FORMAT.  FORMATS AN INTEGER VALUE INTO A
078200*    DIGIT STRING EXACTLY WS-NUM-FMT-WIDTH CHARACTERS WIDE.  A
078300*    VALUE WHOSE DIGIT COUNT EXCEEDS THE WIDTH IS RIGHT-
078400*    TRUNCATED TO WIDTH AND LOGGED TO THE CONSOLE - THIS ONLY
078500*    HAPPENS IF A RUN TOTAL EVER GROWS PAST NINE DIGITS.
078600*=================================================================
078700 500000-BEGIN-FORMATA-NUMERO.
078800     MOVE WS-NUM-FMT-VALUE TO WS-NUM-FMT-DIGITS
078900     MOVE 'N' TO WS-NUM-FMT-OVERFLOW-SW
079000     MOVE SPACES TO WS-NUM-FMT-RESULT
079100*
079200     COMPUTE WS-NUM-FMT-CHECK-LEN = WS-CTE-09-DIGITS
079300                                   - WS-NUM-FMT-WIDTH
079400*
079500     IF WS-NUM-FMT-CHECK-LEN > 0
079600         IF WS-NUM-FMT-DIGITS (1 : WS-NUM-FMT-CHECK-LEN)
079700               NOT = ALL '0'
079800             SET WS-NUM-FMT-OVERFLOW TO TRUE
079850             DISPLAY 'GDVBTRPT - NUMBER FORMAT OVERFLOW - VALUE '
079870                     WS-NUM-FMT-DIGITS ' TRUNCATED TO '
079880                     WS-NUM-FMT-WIDTH ' DIGITS'
079900         END-IF
080000     END-IF
080100*
080200     MOVE WS-NUM-FMT-DIGITS
080300             (WS-CTE-09-DIGITS - WS-NUM-FMT-WIDTH + 1 :
080400              WS-NUM-FMT-WIDTH)
080500       TO WS-NUM-FMT-RESULT (1 : WS-NUM-FMT-WIDTH).
080600 500000-END-FORMATA-NUMERO.
080700     EXIT.
080800*
080900*=================================================================
081000*    900000 SERIES - END OF RUN - TOTALS AND CLOSE.
081100*=================================================================
081200 900000-BEGIN-FINALIZA-PROGRAMA.
081300     PERFORM 910000-BEGIN-ESCREVE-TOTAIS
081400        THRU 910000-END-ESCREVE-TOTAIS
081500*
081600     CLOSE GDV-INPUT-FILE
081700           GDV-OUTPUT-FILE
081800           VALIDATION-RPT-FILE.
081900 900000-END-FINALIZA-PROGRAMA.
082000     EXIT.
082100*
082200*-----------------------------------------------------------------
082300*    ZERO-PAD NUMBER-FORMAT ROUTINE REUSED FOR THE THREE RUN
082400*    TOTALS SO ALL THREE COUNTS AGREE ON WIDTH (CR-0533).
082500*-----------------------------------------------------------------
082600 910000-BEGIN-ESCREVE-TOTAIS.
082700     MOVE 'RECORDS-READ    :   ' TO WS-RPT-TRAILER-LABEL
082800     MOVE WS-RECORDS-READ        TO WS-NUM-FMT-VALUE
082900     MOVE WS-CTE-07-WIDTH        TO WS-NUM-FMT-WIDTH
083000     PERFORM 500000-BEGIN-FORMATA-NUMERO                          CR-0533 
083100        THRU 500000-END-FORMATA-NUMERO
083200     MOVE WS-NUM-FMT-RESULT      TO WS-RPT-TRAILER-COUNT
083300     WRITE VALIDATION-RPT-RECORD FROM WS-RPT-TRAILER-LINE
083400*
083500     MOVE 'RECORDS-WRITTEN :   ' TO WS-RPT-TRAILER-LABEL
083600     MOVE WS-RECORDS-WRITTEN     TO WS-NUM-FMT-VALUE
083700     MOVE WS-CTE-07-WIDTH        TO WS-NUM-FMT-WIDTH
083800     PERFORM 500000-BEGIN-FORMATA-NUMERO                          CR-0533 
083900        THRU 500000-END-FORMATA-NUMERO
084000     MOVE WS-NUM-FMT-RESULT      TO WS-RPT-TRAILER-COUNT
084100     WRITE VALIDATION-RPT-RECORD FROM WS-RPT-TRAILER-LINE
084200*
084300     MOVE 'VIOLATION-COUNT :   ' TO WS-RPT-TRAILER-LABEL
084400     MOVE WS-VIOLATION-COUNT     TO WS-NUM-FMT-VALUE
084500     MOVE WS-CTE-07-WIDTH        TO WS-NUM-FMT-WIDTH
084600     PERFORM 500000-BEGIN-FORMATA-NUMERO                          CR-0533 
084700        THRU 500000-END-FORMATA-NUMERO
084800     MOVE WS-NUM-FMT-RESULT      TO WS-RPT-TRAILER-COUNT
084900     WRITE VALIDATION-RPT-RECORD FROM WS-RPT-TRAILER-LINE.
085000 910000-END-ESCREVE-TOTAIS.
085100     EXIT.
085200*
085300 END PROGRAM GDVBTRPT.
